000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PRDDISC01.
000030 AUTHOR.        T M STRATTON.
000040 INSTALLATION.  HARVEST VALLEY FOODS - DATA PROCESSING DIV.
000050 DATE-WRITTEN.  04/02/1987.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
000080******************************************************************
000090* THIS PROGRAM READS THE UPDATED PRODUCT MASTER EXTRACT PUNCHED  *
000100* BY PRDPOST01 AND BUILDS THE NIGHTLY DISCOUNT CONTROL REPORT -  *
000110* ONE LINE PER STAR-RATING TIER SHOWING THE TOTAL DOLLAR AMOUNT  *
000120* OF DISCOUNT EARNED BY PRODUCTS CURRENTLY AT THAT RATING. A     *
000130* FOOD ITEM ONLY EARNS ITS DISCOUNT ON THE DAY IT REACHES ITS    *
000140* BEST-BEFORE DATE; A DRINK ITEM EARNS ITS DISCOUNT EVERY RUN.   *
000150* THIS STEP RUNS IMMEDIATELY AFTER PRDPOST01 IN THE NIGHTLY JOB  *
000160* STREAM AND MUST NOT BE RUN AGAINST A STALE EXTRACT.            *
000170******************************************************************
000180* CHANGE LOG                                                    *
000190*   04/02/87  TMS  0078  INITIAL VERSION FOR GO-LIVE.           *
000200*   11/19/87  TMS  0082  CORRECTED DRINK DISCOUNT - ALWAYS 10%, *
000210*                        NOT TIED TO BEST-BEFORE DATE.          *
000220*   06/05/89  JKL  0131  EMPTY TIERS NO LONGER PRINT A ZERO     *
000230*                        TOTAL LINE ON THE CONTROL REPORT.      *
000240*   03/14/91  TMS  0183  RAISED PRODUCT TABLE - N/A, REMOVED.   *
000250*   09/22/92  TMS  0209  ADDED FIVE-TIER GRAND TOTAL WORK AREA. *
000260*   02/08/94  DWB  0231  DISCOUNT ROUNDING CONFIRMED HALF-UP    *
000270*                        PER AUDIT REQUEST FROM CONTROLLER.     *
000280*   08/17/95  DWB  0268  PAGE BREAK FIX ON CONTROL REPORT.      *
000290*   01/30/97  SPK  0296  BEST-BEFORE COMPARE NOW USES WINDOWED  *
000300*                        RUN DATE, NOT RAW 2-DIGIT YEAR.        *
000310*   12/29/98  SPK  0323  Y2K - WINDOWED 2-DIGIT RUN DATE TO     *
000320*                        CENTURY-QUALIFIED DATE FOR BEST-BEFORE *
000330*                        COMPARE. CUTOVER YEAR 50.              *
000340*   03/02/99  SPK  0323  Y2K - RETEST OF BEST-BEFORE COMPARE    *
000350*                        ACROSS CENTURY BOUNDARY. NO FURTHER    *
000360*                        CHANGES REQUIRED.                      *
000370*   04/18/00  TMS  0331  EXTRACT RECORD NOW EDITED FOR A VALID  *
000380*                        TYPE AND RATING BEFORE IT IS ACCUMU-   *
000390*                        LATED, SAME CASCADE STYLE AS PRDPOST01.*
000400******************************************************************
000410 ENVIRONMENT DIVISION.
000420 CONFIGURATION SECTION.
000430 SPECIAL-NAMES.
000440     C01 IS TOP-OF-FORM.
000450 INPUT-OUTPUT SECTION.
000460 FILE-CONTROL.
000470
000480     SELECT PRODEXT
000490         ASSIGN TO PRODEXT
000500         ORGANIZATION IS LINE SEQUENTIAL.
000510
000520     SELECT DSCOUT
000530         ASSIGN TO DSCOUT
000540         ORGANIZATION IS RECORD SEQUENTIAL.
000550
000560 DATA DIVISION.
000570 FILE SECTION.
000580
000590 FD  PRODEXT
000600     LABEL RECORD IS STANDARD
000610     DATA RECORD IS DM-MASTER-REC
000620     RECORD CONTAINS 60 CHARACTERS.
000630
000640 01  DM-MASTER-REC.
000650     05  DM-PROD-TYPE            PIC X(01).
000660         88  DM-TYPE-FOOD              VALUE 'F'.
000670         88  DM-TYPE-DRINK              VALUE 'D'.
000680     05  DM-PROD-ID              PIC 9(03).
000690     05  DM-PROD-NAME            PIC X(30).
000700     05  DM-PROD-PRICE           PIC 9(05)V99.
000710     05  DM-PROD-RATING          PIC 9(01).
000720         88  DM-RATING-VALID           VALUE 0 THRU 4.
000730     05  DM-PROD-BEST-BEFORE     PIC 9(08).
000740     05  FILLER                  PIC X(10).
000750
000760 FD  DSCOUT
000770     LABEL RECORD IS OMITTED
000780     RECORD CONTAINS 132 CHARACTERS
000790     DATA RECORD IS PRTLINE
000800     LINAGE IS 60 WITH FOOTING AT 56.
000810
000820 01  PRTLINE                     PIC X(132).
000830
000840 WORKING-STORAGE SECTION.
000850 01  WORK-AREA.
000860     05  C-PCTR                  PIC 9(02)   COMP  VALUE 0.
000870     05  PRODEXT-EOF-SW          PIC X(03)         VALUE 'NO '.
000880         88  PRODEXT-EOF                           VALUE 'YES'.
000890     05  EXT-ERR-SW              PIC X(03)         VALUE 'NO '.
000900     05  WS-TIER-SUB             PIC 9(01)   COMP  VALUE 0.
000910     05  WS-PRINT-SUB            PIC 9(01)   COMP  VALUE 0.
000920     05  WS-DISCOUNT             PIC 9(05)V99      VALUE 0.
000930
000940 01  WS-RUN-DATE-INFO.
000950     05  WS-RUN-DATE-YYMMDD      PIC 9(06)         VALUE 0.
000960     05  WS-RUN-CENTURY          PIC 9(02)         VALUE 0.
000970     05  WS-RUN-DATE-CCYYMMDD    PIC 9(08)         VALUE 0.
000980
000990*  ALTERNATE BROKEN-OUT VIEW OF THE RUN DATE FOR REPORT BANNER  *
001000 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-INFO.
001010     05  WS-RUN-YY               PIC 9(02).
001020     05  WS-RUN-MM               PIC 9(02).
001030     05  WS-RUN-DD               PIC 9(02).
001040     05  FILLER                  PIC 9(10).
001050
001060 01  WS-CCYYMMDD-WORK.
001070     05  WS-CCYYMMDD-VALUE       PIC 9(08)         VALUE 0.
001080
001090*  ALTERNATE BROKEN-OUT VIEW OF THE WINDOWED RUN DATE FOR THE   *
001100*  BANNER'S CENTURY-QUALIFIED YEAR (CHANGE LOG 09/22/92).       *
001110 01  WS-CCYYMMDD-ALT REDEFINES WS-CCYYMMDD-WORK.
001120     05  WS-CCYYMMDD-CCYY        PIC 9(04).
001130     05  WS-CCYYMMDD-MM          PIC 9(02).
001140     05  WS-CCYYMMDD-DD          PIC 9(02).
001150
001160*  STORES THE STAR-DISPLAY STRING FOR EACH RATING CODE 0-4  *
001170 01  WS-STARS-INFO.
001180     05  FILLER                  PIC X(05)   VALUE '     '.
001190     05  FILLER                  PIC X(05)   VALUE '*    '.
001200     05  FILLER                  PIC X(05)   VALUE '**   '.
001210     05  FILLER                  PIC X(05)   VALUE '***  '.
001220     05  FILLER                  PIC X(05)   VALUE '**** '.
001230
001240*  TABLE FOR RATING-CODE-TO-STARS LOOKUP  *
001250 01  WS-STARS-TABLE REDEFINES WS-STARS-INFO.
001260     05  T-STARS                 PIC X(05)   OCCURS 5.
001270
001280*  ONE ACCUMULATOR AND ONE USED-FLAG PER STAR-RATING TIER, 0-4  *
001290*  STARS - A TIER WITH NO PRODUCTS ON FILE NEVER TURNS ON ITS   *
001300*  USED FLAG AND SO NEVER PRINTS A LINE (CHANGE LOG 06/05/89).  *
001310 01  TIER-WORK-TABLE.
001320     05  TIER-ENTRY              OCCURS 5 TIMES.
001330         10  TIER-TOTAL          PIC 9(07)V99      VALUE 0.
001340         10  TIER-USED-SW        PIC X(03)         VALUE 'NO '.
001350             88  TIER-USED                         VALUE 'YES'.
001360
001370 01  COMPANY-TITLE-LINE.
001380     05  FILLER                  PIC X(06)   VALUE 'DATE: '.
001390     05  O-MM                    PIC 99.
001400     05  FILLER                  PIC X       VALUE '/'.
001410     05  O-DD                    PIC 99.
001420     05  FILLER                  PIC X       VALUE '/'.
001430     05  O-CCYY                  PIC 9(04).
001440     05  FILLER                  PIC X(37)   VALUE ' '.
001450     05  FILLER                  PIC X(29)   VALUE
001460                                 'HARVEST VALLEY FOODS'.
001470     05  FILLER                  PIC X(42)   VALUE ' '.
001480     05  FILLER                  PIC X(06)   VALUE 'PAGE: '.
001490     05  O-PCTR                  PIC Z9.
001500
001510 01  REPORT-TITLE-LINE.
001520     05  FILLER                  PIC X(42)   VALUE ' '.
001530     05  FILLER                  PIC X(33)   VALUE
001540                                 'PRODUCT DISCOUNT CONTROL REPORT'.
001550     05  FILLER                  PIC X(57)   VALUE ' '.
001560
001570 01  COLUMN-HEADINGS-LINE.
001580     05  FILLER                  PIC X(05)   VALUE 'STARS'.
001590     05  FILLER                  PIC X(10)   VALUE ' '.
001600     05  FILLER                  PIC X(17)   VALUE 'DISCOUNT TOTAL'.
001610     05  FILLER                  PIC X(100)  VALUE ' '.
001620
001630 01  BLANK-LINE.
001640     05  FILLER                  PIC X(132)  VALUE ' '.
001650
001660 01  DSC-DETAIL-LINE.
001670     05  FILLER                  PIC X(05)   VALUE ' '.
001680     05  O-STARS                 PIC X(05).
001690     05  FILLER                  PIC X(10)   VALUE ' '.
001700     05  O-DSC-TOTAL             PIC $$,$$$,$$9.99.
001710     05  FILLER                  PIC X(99)   VALUE ' '.
001720
001730 PROCEDURE DIVISION.
001740 0000-MAIN.
001750     PERFORM 1000-INIT.
001760     PERFORM 2000-MAINLINE
001770         UNTIL PRODEXT-EOF.
001780     PERFORM 3000-CLOSING.
001790     STOP RUN.
001800
001810 1000-INIT.
001820     OPEN INPUT PRODEXT.
001830     OPEN OUTPUT DSCOUT.
001840
001850     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
001860     PERFORM 1100-WINDOW-CENTURY.
001870
001880     PERFORM 1200-CLEAR-TIERS
001890         VARYING WS-TIER-SUB FROM 1 BY 1
001900             UNTIL WS-TIER-SUB > 5.
001910
001920     PERFORM 9100-HEADINGS.
001930     PERFORM 9200-READ-PRODEXT.
001940
001950*  WINDOWS THE 2-DIGIT RUN-DATE YEAR INTO A CENTURY-QUALIFIED  *
001960*  DATE SO THE BEST-BEFORE COMPARE STAYS CORRECT PAST 1999     *
001970*  (SEE CHANGE LOG 12/29/98 AND 03/02/99).                     *
001980 1100-WINDOW-CENTURY.                                             SPK0323
001990     IF WS-RUN-YY < 50                                            SPK0323
002000         MOVE 20 TO WS-RUN-CENTURY                                SPK0323
002010     ELSE                                                         SPK0323
002020         MOVE 19 TO WS-RUN-CENTURY.                               SPK0323
002030
002040     COMPUTE WS-RUN-DATE-CCYYMMDD =                               SPK0323
002050         WS-RUN-CENTURY * 1000000 + WS-RUN-DATE-YYMMDD.           SPK0323
002060
002070     MOVE WS-RUN-DATE-CCYYMMDD TO WS-CCYYMMDD-VALUE.              SPK0323
002080
002090 1200-CLEAR-TIERS.
002100     MOVE 0     TO TIER-TOTAL(WS-TIER-SUB).
002110     MOVE 'NO ' TO TIER-USED-SW(WS-TIER-SUB).
002120
002130*  DRIVES THE EXTRACT LOOP - EDITS EACH PRODUCT, CALCULATES ITS *
002140*  DISCOUNT AND ROLLS IT INTO ITS STAR-RATING TIER'S ACCUMULATOR*
002150*  (CHANGE LOG 04/18/00). A RECORD THAT FAILS THE EDIT IS       *
002160*  LOGGED AND SKIPPED - IT DOES NOT HALT THE RUN.               *
002170 2000-MAINLINE.
002180     PERFORM 2050-VALIDATE-EXTRACT THRU 2050-X.                   TMS0331
002190
002200     IF EXT-ERR-SW = 'NO '
002210         PERFORM 2100-CALC-DISCOUNT
002220         PERFORM 2200-ACCUM-TIER
002230     ELSE
002240         DISPLAY 'PRDDISC01 - SKIPPED BAD EXTRACT RECORD '        TMS0331
002250             DM-PROD-ID.
002260
002270     PERFORM 9200-READ-PRODEXT.
002280
002290*  CHECKS THE EXTRACT RECORD FOR A VALID PRODUCT TYPE AND A       TMS0331
002300*  RATING CODE IN RANGE, FALLING THROUGH TO 2050-X AS SOON AS     TMS0331
002310*  A CHECK FAILS, IN THE SAME MANNER AS THE VALIDATION CASCADE    TMS0331
002320*  ON PRDPOST01'S TRANSACTION EDIT (CHANGE LOG 04/18/00).         TMS0331
002330 2050-VALIDATE-EXTRACT.                                           TMS0331
002340     MOVE 'YES' TO EXT-ERR-SW.                                    TMS0331
002350     IF NOT DM-TYPE-FOOD AND NOT DM-TYPE-DRINK                    TMS0331
002360         GO TO 2050-X.                                            TMS0331
002370     IF NOT DM-RATING-VALID                                       TMS0331
002380         GO TO 2050-X.                                            TMS0331
002390
002400     MOVE 'NO ' TO EXT-ERR-SW.                                    TMS0331
002410
002420 2050-X.                                                          TMS0331
002430     EXIT.                                                        TMS0331
002440
002450*  BASE RULE IS 10% OF PRICE, ROUNDED HALF-UP. A FOOD ITEM ONLY *
002460*  EARNS IT WHEN ITS BEST-BEFORE DATE IS TODAY'S RUN DATE - ANY *
002470*  OTHER DATE, PAST OR FUTURE, EARNS ZERO. A DRINK ITEM ALWAYS  *
002480*  EARNS THE BASE RULE (CHANGE LOG 11/19/87).                   *
002490 2100-CALC-DISCOUNT.
002500     IF DM-TYPE-FOOD                                              TMS0082
002510         IF DM-PROD-BEST-BEFORE = WS-RUN-DATE-CCYYMMDD            TMS0082
002520             COMPUTE WS-DISCOUNT ROUNDED = DM-PROD-PRICE * 0.10   TMS0082
002530         ELSE                                                     TMS0082
002540             MOVE 0 TO WS-DISCOUNT                                TMS0082
002550     ELSE
002560         COMPUTE WS-DISCOUNT ROUNDED = DM-PROD-PRICE * 0.10.
002570
002580*  RATING CODE 0-4 SELECTS THE TIER SUBSCRIPT 1-5 DIRECTLY.     *
002590 2200-ACCUM-TIER.
002600     COMPUTE WS-TIER-SUB = DM-PROD-RATING + 1.
002610
002620     ADD WS-DISCOUNT TO TIER-TOTAL(WS-TIER-SUB).
002630     MOVE 'YES' TO TIER-USED-SW(WS-TIER-SUB).
002640
002650*  PRINTS ONE LINE PER TIER THAT ACTUALLY HAD A PRODUCT ON FILE *
002660*  - AN UNUSED TIER IS SKIPPED, NOT PRINTED AS A ZERO LINE      *
002670*  (CHANGE LOG 06/05/89). NO GRAND TOTAL LINE IS PRODUCED.      *
002680 3000-CLOSING.
002690     PERFORM 3100-PRINT-TIER
002700         VARYING WS-PRINT-SUB FROM 1 BY 1
002710             UNTIL WS-PRINT-SUB > 5.
002720
002730     CLOSE PRODEXT.
002740     CLOSE DSCOUT.
002750
002760 3100-PRINT-TIER.
002770     IF TIER-USED(WS-PRINT-SUB)                                   JKL0131
002780         MOVE T-STARS(WS-PRINT-SUB)       TO O-STARS
002790         MOVE TIER-TOTAL(WS-PRINT-SUB)    TO O-DSC-TOTAL
002800         WRITE PRTLINE FROM DSC-DETAIL-LINE
002810             AFTER ADVANCING 2 LINES
002820                 AT EOP
002830                     PERFORM 9100-HEADINGS.
002840
002850 9100-HEADINGS.
002860     ADD 1 TO C-PCTR.
002870     MOVE C-PCTR                TO O-PCTR.
002880     MOVE WS-RUN-MM              TO O-MM.
002890     MOVE WS-RUN-DD              TO O-DD.
002900     MOVE WS-CCYYMMDD-CCYY       TO O-CCYY.
002910
002920     WRITE PRTLINE FROM COMPANY-TITLE-LINE
002930         AFTER ADVANCING PAGE.
002940     WRITE PRTLINE FROM REPORT-TITLE-LINE
002950         AFTER ADVANCING 1 LINE.
002960     WRITE PRTLINE FROM COLUMN-HEADINGS-LINE
002970         AFTER ADVANCING 2 LINES.
002980     WRITE PRTLINE FROM BLANK-LINE
002990         AFTER ADVANCING 1 LINE.
003000
003010 9200-READ-PRODEXT.
003020     READ PRODEXT
003030         AT END
003040             MOVE 'YES' TO PRODEXT-EOF-SW.
