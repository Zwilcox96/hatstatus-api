000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID.    PRDPOST01.
000030 AUTHOR.        R D MEADOWS.
000040 INSTALLATION.  HARVEST VALLEY FOODS - DATA PROCESSING DIV.
000050 DATE-WRITTEN.  03/10/1986.
000060 DATE-COMPILED.
000070 SECURITY.      COMPANY CONFIDENTIAL - DP DEPT USE ONLY.
000080******************************************************************
000090* THIS PROGRAM POSTS NEW CUSTOMER REVIEWS AGAINST THE PRODUCT   *
000100* MASTER, RECOMPUTES EACH PRODUCT'S STAR RATING FROM ALL ITS    *
000110* REVIEWS ON FILE, PRINTS A DETAIL REPORT OF EACH PRODUCT AND   *
000120* ITS REVIEWS, AND PUNCHES AN UPDATED PRODUCT MASTER EXTRACT    *
000130* FOR THE DISCOUNT CONTROL REPORT JOB (PRDDISC01) THAT FOLLOWS  *
000140* THIS STEP IN THE NIGHTLY RUN.                                 *
000150******************************************************************
000160* CHANGE LOG                                                    *
000170*   03/10/86  RDM  0000  INITIAL VERSION FOR GO-LIVE.           *
000180*   03/10/86  RDM  0000  RECORD LAYOUTS REVIEWED WITH DP MGR.   *
000190*   07/22/86  RDM  0041  FIXED REVIEW TABLE OVERFLOW ABEND.     *
000200*   11/03/87  RDM  0077  ADDED DRINK PRODUCT TYPE SUPPORT.      *
000210*   02/14/88  JKL  0103  CORRECTED ROUNDING ON RATING AVERAGE.  *
000220*   09/09/89  JKL  0129  ADDED REVIEW HISTORY LOAD FROM TAPE.   *
000230*   05/18/90  JKL  0158  PAGE BREAK FIX ON PRODUCT REPORT.      *
000240*   01/07/91  TMS  0181  RAISED PRODUCT TABLE SIZE 30 TO 50.    *
000250*   08/30/92  TMS  0207  ADDED BEST-BEFORE DATE TO HEADER LINE. *
000260*   04/12/93  TMS  0224  SKIP AND LOG BAD TRANSACTION RECORDS.  *
000270*   10/05/94  DWB  0249  NO REVIEWS MESSAGE ON PRODUCT REPORT.  *
000280*   06/21/95  DWB  0266  MINOR SPACING FIX ON DETAIL LINE.      *
000290*   02/09/96  DWB  0281  UNKNOWN PRODUCT ID NOW LOGGED, NOT     *
000300*                        ABENDED.                               *
000310*   07/15/97  SPK  0305  RAISED REVIEW TABLE SIZE 10 TO 20.     *
000320*   12/29/98  SPK  0322  Y2K - WINDOWED 2-DIGIT RUN DATE TO     *
000330*                        CENTURY-QUALIFIED DATE FOR BEST-BEFORE *
000340*                        COMPARE. CUTOVER YEAR 50.              *
000350*   03/02/99  SPK  0322  Y2K - RETEST OF BEST-BEFORE COMPARE    *
000360*                        ACROSS CENTURY BOUNDARY. NO FURTHER    *
000370*                        CHANGES REQUIRED.                      *
000380*   04/18/00  JKL  0331  REVIEW-HISTORY AND TRANSACTION EDITS   *
000390*                        REWORKED INTO VALIDATION CASCADE       *
000400*                        PARAGRAPHS, SAME STYLE AS THE POP-     *
000410*                        SALES EDIT RUN. RATING RANGE CHECK     *
000420*                        NOW ALSO APPLIED TO TRANSACTIONS.      *
000430******************************************************************
000440 ENVIRONMENT DIVISION.
000450 CONFIGURATION SECTION.
000460 SPECIAL-NAMES.
000470     C01 IS TOP-OF-FORM.
000480 INPUT-OUTPUT SECTION.
000490 FILE-CONTROL.
000500
000510     SELECT PRODIN
000520         ASSIGN TO PRODIN
000530         ORGANIZATION IS LINE SEQUENTIAL.
000540
000550     SELECT REVHIST
000560         ASSIGN TO REVHIST
000570         ORGANIZATION IS LINE SEQUENTIAL.
000580
000590     SELECT REVTRAN
000600         ASSIGN TO REVTRAN
000610         ORGANIZATION IS LINE SEQUENTIAL.
000620
000630     SELECT PRODOUT
000640         ASSIGN TO PRODOUT
000650         ORGANIZATION IS LINE SEQUENTIAL.
000660
000670     SELECT RPTOUT
000680         ASSIGN TO RPTOUT
000690         ORGANIZATION IS RECORD SEQUENTIAL.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730
000740 FD  PRODIN
000750     LABEL RECORD IS STANDARD
000760     DATA RECORD IS PM-MASTER-REC
000770     RECORD CONTAINS 60 CHARACTERS.
000780
000790 01  PM-MASTER-REC.
000800     05  PM-PROD-TYPE            PIC X(01).
000810         88  PM-TYPE-VALID             VALUE 'F' 'D'.
000820     05  PM-PROD-ID              PIC 9(03).
000830     05  PM-PROD-NAME            PIC X(30).
000840     05  PM-PROD-PRICE           PIC 9(05)V99.
000850     05  PM-PROD-RATING          PIC 9(01).
000860     05  PM-PROD-BEST-BEFORE     PIC 9(08).
000870     05  FILLER                  PIC X(10).
000880
000890 FD  REVHIST
000900     LABEL RECORD IS STANDARD
000910     DATA RECORD IS PM-REVIEW-REC
000920     RECORD CONTAINS 90 CHARACTERS.
000930
000940 01  PM-REVIEW-REC.
000950     05  RV-PROD-ID              PIC 9(03).
000960     05  RV-RATING               PIC 9(01).
000970         88  RV-RATING-VALID           VALUE 0 THRU 4.
000980     05  RV-COMMENTS             PIC X(80).
000990     05  FILLER                  PIC X(06).
001000
001010 FD  REVTRAN
001020     LABEL RECORD IS STANDARD
001030     DATA RECORD IS PM-TRAN-REC
001040     RECORD CONTAINS 90 CHARACTERS.
001050
001060 01  PM-TRAN-REC.
001070     05  TR-PROD-ID              PIC 9(03).
001080     05  TR-RATING               PIC 9(01).
001090         88  TR-RATING-VALID           VALUE 0 THRU 4.
001100     05  TR-COMMENTS             PIC X(80).
001110     05  FILLER                  PIC X(06).
001120
001130 FD  PRODOUT
001140     LABEL RECORD IS STANDARD
001150     DATA RECORD IS PM-MASTER-OUT-REC
001160     RECORD CONTAINS 60 CHARACTERS.
001170
001180 01  PM-MASTER-OUT-REC.
001190     05  PO-PROD-TYPE            PIC X(01).
001200     05  PO-PROD-ID              PIC 9(03).
001210     05  PO-PROD-NAME            PIC X(30).
001220     05  PO-PROD-PRICE           PIC 9(05)V99.
001230     05  PO-PROD-RATING          PIC 9(01).
001240     05  PO-PROD-BEST-BEFORE     PIC 9(08).
001250     05  FILLER                  PIC X(10).
001260
001270 FD  RPTOUT
001280     LABEL RECORD IS OMITTED
001290     RECORD CONTAINS 132 CHARACTERS
001300     DATA RECORD IS PRTLINE
001310     LINAGE IS 60 WITH FOOTING AT 56.
001320
001330 01  PRTLINE                     PIC X(132).
001340
001350 WORKING-STORAGE SECTION.
001360 01  WORK-AREA.
001370     05  C-PCTR                  PIC 9(02)   COMP  VALUE 0.
001380     05  PROD-EOF-SW             PIC X(03)         VALUE 'NO '.
001390     05  REVH-EOF-SW             PIC X(03)         VALUE 'NO '.
001400     05  TRAN-EOF-SW             PIC X(03)         VALUE 'NO '.
001410         88  TRAN-EOF                              VALUE 'YES'.
001420     05  PROD-FOUND-SW           PIC X(03)         VALUE 'NO '.
001430         88  PROD-FOUND                            VALUE 'YES'.
001440     05  REVH-ERR-SW             PIC X(03)         VALUE 'NO '.
001450     05  TR-ERR-SW               PIC X(03)         VALUE 'NO '.
001460     05  WS-PROD-SUB             PIC 9(03)   COMP  VALUE 0.
001470     05  WS-REV-SUB              PIC 9(02)   COMP  VALUE 0.
001480     05  WS-SORT-SUB             PIC 9(02)   COMP  VALUE 0.
001490     05  WS-SORT-HOLD-SUB        PIC 9(02)   COMP  VALUE 0.
001500     05  WS-TBL-RATING           PIC 9(01)         VALUE 0.
001510     05  WS-TBL-COMMENTS         PIC X(80)         VALUE SPACES.
001520     05  WS-SWAP-MADE-SW         PIC X(03)         VALUE 'NO '.
001530     05  WS-NEW-RATING           PIC 9(01)         VALUE 0.
001540     05  WS-NEW-COMMENTS         PIC X(80)         VALUE SPACES.
001550
001560 01  WS-RUN-DATE-INFO.
001570     05  WS-RUN-DATE-YYMMDD      PIC 9(06)         VALUE 0.
001580     05  WS-RUN-CENTURY          PIC 9(02)         VALUE 0.
001590     05  WS-RUN-DATE-CCYYMMDD    PIC 9(08)         VALUE 0.
001600
001610*  ALTERNATE BROKEN-OUT VIEW OF THE RUN DATE FOR REPORT BANNER  *
001620 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE-INFO.
001630     05  WS-RUN-YY               PIC 9(02).
001640     05  WS-RUN-MM               PIC 9(02).
001650     05  WS-RUN-DD               PIC 9(02).
001660     05  FILLER                  PIC 9(10).
001670
001680*  STORES THE STAR-DISPLAY STRING FOR EACH RATING CODE 0-4  *
001690 01  WS-STARS-INFO.
001700     05  FILLER                  PIC X(05)   VALUE '     '.
001710     05  FILLER                  PIC X(05)   VALUE '*    '.
001720     05  FILLER                  PIC X(05)   VALUE '**   '.
001730     05  FILLER                  PIC X(05)   VALUE '***  '.
001740     05  FILLER                  PIC X(05)   VALUE '**** '.
001750
001760*  TABLE FOR RATING-CODE-TO-STARS LOOKUP  *
001770 01  WS-STARS-TABLE REDEFINES WS-STARS-INFO.
001780     05  T-STARS                 PIC X(05)   OCCURS 5.
001790
001800*  STORES THE PRODUCT-TYPE DISPLAY LABELS  *
001810 01  WS-PRODTYPE-LABEL-INFO.
001820     05  FILLER                  PIC X(09)   VALUE 'FOOD ITEM'.
001830     05  FILLER                  PIC X(09)   VALUE 'DRINK ITM'.
001840
001850*  TABLE FOR PRODUCT-TYPE-TO-LABEL LOOKUP  *
001860 01  WS-PRODTYPE-TABLE REDEFINES WS-PRODTYPE-LABEL-INFO.
001870     05  T-PRODTYPE-LABEL        PIC X(09)   OCCURS 2.
001880
001890*  IN-MEMORY PRODUCT MASTER PLUS EACH PRODUCT'S REVIEW LIST  *
001900 01  WS-PROD-COUNT               PIC 9(03)   COMP  VALUE 0.
001910 01  WS-PRODUCT-TABLE.
001920     05  WS-PROD-ENTRY           OCCURS 50 TIMES.
001930         10  WS-PROD-ID          PIC 9(03).
001940         10  WS-PROD-TYPE        PIC X(01).
001950         10  WS-PROD-NAME        PIC X(30).
001960         10  WS-PROD-PRICE       PIC 9(05)V99.
001970         10  WS-PROD-RATING      PIC 9(01).
001980         10  WS-PROD-BEST-BEFORE PIC 9(08).
001990         10  WS-PROD-REV-COUNT   PIC 9(02)   COMP.
002000         10  WS-PROD-REV-SUM     PIC 9(03)   COMP.
002010         10  WS-PROD-REV-ENTRY   OCCURS 20 TIMES.
002020             15  WS-REV-RATING      PIC 9(01).
002030             15  WS-REV-COMMENTS    PIC X(80).
002040
002050 01  COMPANY-TITLE-LINE.
002060     05  FILLER                  PIC X(06)   VALUE 'DATE: '.
002070     05  O-MM                    PIC 99.
002080     05  FILLER                  PIC X       VALUE '/'.
002090     05  O-DD                    PIC 99.
002100     05  FILLER                  PIC X       VALUE '/'.
002110     05  O-CCYY                  PIC 9(04).
002120     05  FILLER                  PIC X(37)   VALUE ' '.
002130     05  FILLER                  PIC X(29)   VALUE
002140                                 'HARVEST VALLEY FOODS'.
002150     05  FILLER                  PIC X(42)   VALUE ' '.
002160     05  FILLER                  PIC X(06)   VALUE 'PAGE: '.
002170     05  O-PCTR                  PIC Z9.
002180
002190 01  REPORT-TITLE-LINE.
002200     05  FILLER                  PIC X(45)   VALUE ' '.
002210     05  FILLER                  PIC X(28)   VALUE
002220                                 'PRODUCT REVIEW DETAIL REPORT'.
002230     05  FILLER                  PIC X(59)   VALUE ' '.
002240
002250 01  COLUMN-HEADINGS-LINE-1.
002260     05  FILLER                  PIC X(06)   VALUE 'PROD #'.
002270     05  FILLER                  PIC X(04)   VALUE ' '.
002280     05  FILLER                  PIC X(12)   VALUE 'PRODUCT NAME'.
002290     05  FILLER                  PIC X(22)   VALUE ' '.
002300     05  FILLER                  PIC X(04)   VALUE 'TYPE'.
002310     05  FILLER                  PIC X(03)   VALUE ' '.
002320     05  FILLER                  PIC X(05)   VALUE 'PRICE'.
002330     05  FILLER                  PIC X(05)   VALUE ' '.
002340     05  FILLER                  PIC X(05)   VALUE 'STARS'.
002350     05  FILLER                  PIC X(05)   VALUE ' '.
002360     05  FILLER                  PIC X(12)   VALUE 'BEST BEFORE '.
002370     05  FILLER                  PIC X(49)   VALUE ' '.
002380
002390 01  BLANK-LINE.
002400     05  FILLER                  PIC X(132)  VALUE ' '.
002410
002420 01  HEADER-DETAIL-LINE.
002430     05  O-PROD-ID               PIC ZZ9.
002440     05  FILLER                  PIC X(03)   VALUE ' '.
002450     05  O-PROD-NAME             PIC X(30).
002460     05  FILLER                  PIC X(02)   VALUE ' '.
002470     05  O-PRODTYPE-LABEL        PIC X(09).
002480     05  FILLER                  PIC X(02)   VALUE ' '.
002490     05  O-PROD-PRICE            PIC $$,$$9.99.
002500     05  FILLER                  PIC X(03)   VALUE ' '.
002510     05  O-STARS                 PIC X(05).
002520     05  FILLER                  PIC X(05)   VALUE ' '.
002530     05  O-BEST-BEFORE-MM        PIC 99.
002540     05  FILLER                  PIC X       VALUE '/'.
002550     05  O-BEST-BEFORE-DD        PIC 99.
002560     05  FILLER                  PIC X       VALUE '/'.
002570     05  O-BEST-BEFORE-CCYY      PIC 9(04).
002580     05  FILLER                  PIC X(51)   VALUE ' '.
002590
002600 01  REVIEW-DETAIL-LINE.
002610     05  FILLER                  PIC X(10)   VALUE ' '.
002620     05  FILLER                  PIC X(08)   VALUE 'REVIEW: '.
002630     05  O-REV-STARS             PIC X(05).
002640     05  FILLER                  PIC X(03)   VALUE ' '.
002650     05  O-REV-COMMENTS          PIC X(80).
002660     05  FILLER                  PIC X(26)   VALUE ' '.
002670
002680 01  NO-REVIEW-LINE.
002690     05  FILLER                  PIC X(10)   VALUE ' '.
002700     05  FILLER                  PIC X(24)   VALUE
002710                                 'NO REVIEWS ARE ON FILE.'.
002720     05  FILLER                  PIC X(98)   VALUE ' '.
002730
002740 PROCEDURE DIVISION.
002750 0000-MAIN.
002760     PERFORM 1000-INIT.
002770     PERFORM 2000-MAINLINE
002780         UNTIL TRAN-EOF.
002790     PERFORM 3000-CLOSING.
002800     STOP RUN.
002810
002820 1000-INIT.
002830     OPEN INPUT PRODIN.
002840     OPEN INPUT REVHIST.
002850     OPEN INPUT REVTRAN.
002860     OPEN OUTPUT PRODOUT.
002870     OPEN OUTPUT RPTOUT.
002880
002890     ACCEPT WS-RUN-DATE-YYMMDD FROM DATE.
002900     PERFORM 1300-WINDOW-CENTURY.
002910
002920     PERFORM 9200-READ-PRODIN.
002930     PERFORM 1100-LOAD-PRODUCTS
002940         UNTIL PROD-EOF-SW = 'YES'.
002950
002960     PERFORM 9300-READ-REVHIST.
002970     PERFORM 1200-LOAD-REVIEW-HISTORY
002980         UNTIL REVH-EOF-SW = 'YES'.
002990
003000     PERFORM 9100-HEADINGS.
003010     PERFORM 9400-READ-TRAN.
003020
003030*  WINDOWS THE 2-DIGIT RUN-DATE YEAR INTO A CENTURY-QUALIFIED  *
003040*  DATE SO THE BEST-BEFORE COMPARE STAYS CORRECT PAST 1999     *
003050*  (SEE CHANGE LOG 12/29/98 AND 03/02/99).                     *
003060 1300-WINDOW-CENTURY.                                             SPK0322
003070     IF WS-RUN-YY < 50                                            SPK0322
003080         MOVE 20 TO WS-RUN-CENTURY                                SPK0322
003090     ELSE                                                         SPK0322
003100         MOVE 19 TO WS-RUN-CENTURY.                               SPK0322
003110
003120     COMPUTE WS-RUN-DATE-CCYYMMDD =                               SPK0322
003130         WS-RUN-CENTURY * 1000000 + WS-RUN-DATE-YYMMDD.           SPK0322
003140
003150*  MOVES EACH VALID PRODUCT MASTER LINE INTO THE IN-MEMORY      *
003160*  TABLE; A LINE WITH AN UNKNOWN PRODUCT TYPE IS LOGGED AND     *
003170*  SKIPPED, NOT ABENDED.                                       *
003180 1100-LOAD-PRODUCTS.
003190     IF PM-TYPE-VALID
003200         ADD 1 TO WS-PROD-COUNT
003210         MOVE PM-PROD-ID         TO WS-PROD-ID(WS-PROD-COUNT)
003220         MOVE PM-PROD-TYPE       TO WS-PROD-TYPE(WS-PROD-COUNT)
003230         MOVE PM-PROD-NAME       TO WS-PROD-NAME(WS-PROD-COUNT)
003240         MOVE PM-PROD-PRICE      TO WS-PROD-PRICE(WS-PROD-COUNT)
003250         MOVE PM-PROD-RATING     TO WS-PROD-RATING(WS-PROD-COUNT)
003260         MOVE PM-PROD-BEST-BEFORE
003270             TO WS-PROD-BEST-BEFORE(WS-PROD-COUNT)
003280         MOVE 0 TO WS-PROD-REV-COUNT(WS-PROD-COUNT)
003290         MOVE 0 TO WS-PROD-REV-SUM(WS-PROD-COUNT)
003300     ELSE
003310         DISPLAY 'PRDPOST01 - SKIPPED PRODUCT RECORD, BAD TYPE '
003320             PM-PROD-ID.
003330
003340     PERFORM 9200-READ-PRODIN.
003350
003360*  MOVES EACH VALID REVIEW-HISTORY LINE ONTO ITS MATCHING       *
003370*  PRODUCT'S REVIEW LIST; AN UNKNOWN PRODUCT ID OR A RATING     *
003380*  OUTSIDE 0-4 IS LOGGED AND SKIPPED (CHANGE LOG 04/18/00).     *
003390 1200-LOAD-REVIEW-HISTORY.
003400     PERFORM 1210-VALIDATE-REVIEW THRU 1210-X.                    JKL0331
003410
003420     IF REVH-ERR-SW = 'NO '
003430         MOVE RV-RATING             TO WS-NEW-RATING
003440         MOVE RV-COMMENTS           TO WS-NEW-COMMENTS
003450         PERFORM 2600-APPEND-REVIEW-ENTRY
003460     ELSE
003470         DISPLAY 'PRDPOST01 - SKIPPED REVIEW HISTORY RECORD '
003480             RV-PROD-ID.
003490
003500     PERFORM 9300-READ-REVHIST.
003510
003520*  CHECKS THE REVIEW-HISTORY LINE FOR A VALID RATING CODE AND     JKL0331
003530*  A PRODUCT ID ON FILE, FALLING THROUGH TO 1210-X AS SOON AS     JKL0331
003540*  A CHECK FAILS, IN THE SAME MANNER AS THE VALIDATION            JKL0331
003550*  CASCADE USED ON THE POP-SALES EDIT RUN (CHANGE LOG 04/18/00).  JKL0331
003560 1210-VALIDATE-REVIEW.                                            JKL0331
003570     MOVE 'YES' TO REVH-ERR-SW.                                   JKL0331
003580     IF NOT RV-RATING-VALID                                       JKL0331
003590         GO TO 1210-X.                                            JKL0331
003600
003610     PERFORM VARYING WS-PROD-SUB FROM 1 BY 1                      JKL0331
003620         UNTIL WS-PROD-SUB > WS-PROD-COUNT                        JKL0331
003630             OR RV-PROD-ID = WS-PROD-ID(WS-PROD-SUB).             JKL0331
003640     IF WS-PROD-SUB = 0 OR WS-PROD-SUB > WS-PROD-COUNT            JKL0331
003650         GO TO 1210-X.                                            JKL0331
003660
003670     MOVE 'NO ' TO REVH-ERR-SW.                                   JKL0331
003680
003690 1210-X.                                                          JKL0331
003700     EXIT.                                                        JKL0331
003710
003720*  DRIVES THE TRANSACTION LOOP: VALIDATE THE TRANSACTION, POST   *
003730*  THE NEW REVIEW, RECOMPUTE ITS RATING, SORT ITS REVIEWS, AND   *
003740*  PRINT ITS DETAIL REPORT. AN UNKNOWN PRODUCT ID OR A RATING    *
003750*  OUTSIDE 0-4 IS LOGGED AND SKIPPED - NEITHER HALTS THE RUN     *
003760*  (CHANGE LOG 02/09/96 AND 04/18/00).                           *
003770 2000-MAINLINE.
003780     PERFORM 2050-VALIDATE-TRANSACTION THRU 2050-X.               JKL0331
003790
003800     IF TR-ERR-SW = 'NO '
003810         MOVE TR-RATING             TO WS-NEW-RATING
003820         MOVE TR-COMMENTS           TO WS-NEW-COMMENTS
003830         PERFORM 2600-APPEND-REVIEW-ENTRY
003840         PERFORM 2300-RECOMPUTE-RATING
003850         PERFORM 2400-SORT-REVIEWS
003860         PERFORM 2500-PRINT-PRODUCT-RPT
003870     ELSE
003880         DISPLAY 'PRDPOST01 - UNKNOWN PRODUCT ID ON TRANSACTION ' DWB0281
003890             TR-PROD-ID.
003900
003910     PERFORM 9400-READ-TRAN.
003920
003930*  VALIDATES THE TRANSACTION'S PRODUCT ID AND RATING CODE BEFORE  JKL0331
003940*  ANY REVIEW IS POSTED, FALLING THROUGH TO 2050-X AS SOON AS A   JKL0331
003950*  CHECK FAILS, IN THE SAME MANNER AS THE VALIDATION CASCADE      JKL0331
003960*  USED ON THE POP-SALES EDIT RUN (CHANGE LOG 04/18/00).          JKL0331
003970 2050-VALIDATE-TRANSACTION.                                       JKL0331
003980     MOVE 'YES' TO TR-ERR-SW.                                     JKL0331
003990     PERFORM 2100-FIND-PRODUCT.                                   JKL0331
004000     IF NOT PROD-FOUND                                            JKL0331
004010         GO TO 2050-X.                                            JKL0331
004020     IF NOT TR-RATING-VALID                                       JKL0331
004030         GO TO 2050-X.                                            JKL0331
004040
004050     MOVE 'NO ' TO TR-ERR-SW.                                     JKL0331
004060
004070 2050-X.                                                          JKL0331
004080     EXIT.                                                        JKL0331
004090*  SEARCHES THE IN-MEMORY PRODUCT TABLE FOR THE TRANSACTION'S   *
004100*  PRODUCT ID.                                                 *
004110 2100-FIND-PRODUCT.
004120     MOVE 'NO ' TO PROD-FOUND-SW.
004130
004140     PERFORM VARYING WS-PROD-SUB FROM 1 BY 1
004150         UNTIL WS-PROD-SUB > WS-PROD-COUNT
004160             OR TR-PROD-ID = WS-PROD-ID(WS-PROD-SUB).
004170
004180     IF WS-PROD-SUB > 0 AND WS-PROD-SUB NOT > WS-PROD-COUNT
004190         MOVE 'YES' TO PROD-FOUND-SW.
004200
004210*  APPENDS ONE REVIEW (WS-NEW-RATING/WS-NEW-COMMENTS) TO THE    *
004220*  REVIEW LIST OF THE PRODUCT CURRENTLY SELECTED BY WS-PROD-SUB.*
004230*  A FULL REVIEW TABLE IS LOGGED AND SKIPPED (CHANGE LOG        *
004240*  07/22/86 AND 07/15/97).                                     *
004250 2600-APPEND-REVIEW-ENTRY.
004260     IF WS-PROD-REV-COUNT(WS-PROD-SUB) < 20
004270         ADD 1 TO WS-PROD-REV-COUNT(WS-PROD-SUB)
004280         MOVE WS-NEW-RATING TO
004290             WS-REV-RATING(WS-PROD-SUB,
004300                 WS-PROD-REV-COUNT(WS-PROD-SUB))
004310         MOVE WS-NEW-COMMENTS TO
004320             WS-REV-COMMENTS(WS-PROD-SUB,
004330                 WS-PROD-REV-COUNT(WS-PROD-SUB))
004340         ADD WS-NEW-RATING TO WS-PROD-REV-SUM(WS-PROD-SUB)
004350     ELSE
004360         DISPLAY 'PRDPOST01 - REVIEW TABLE FULL FOR PRODUCT '     SPK0305
004370             WS-PROD-ID(WS-PROD-SUB).
004380
004390*  RECOMPUTES THE PRODUCT'S STAR RATING AS THE ROUNDED AVERAGE  *
004400*  OF THE RATING CODES OF EVERY REVIEW NOW ON FILE FOR IT       *
004410*  (CHANGE LOG 02/14/88).                                      *
004420 2300-RECOMPUTE-RATING.                                           JKL0103
004430     IF WS-PROD-REV-COUNT(WS-PROD-SUB) = 0                        JKL0103
004440         MOVE 0 TO WS-PROD-RATING(WS-PROD-SUB)                    JKL0103
004450     ELSE                                                         JKL0103
004460         COMPUTE WS-PROD-RATING(WS-PROD-SUB) ROUNDED =
004470             WS-PROD-REV-SUM(WS-PROD-SUB) /
004480                 WS-PROD-REV-COUNT(WS-PROD-SUB).
004490
004500*  BUBBLE-SORTS THE PRODUCT'S REVIEW LIST ASCENDING BY RATING   *
004510*  SO THE LOWEST RATING PRINTS FIRST ON THE DETAIL REPORT.      *
004520 2400-SORT-REVIEWS.
004530     MOVE 'YES' TO WS-SWAP-MADE-SW.
004540
004550     PERFORM 2410-SORT-PASS
004560         UNTIL WS-SWAP-MADE-SW = 'NO '.
004570
004580 2410-SORT-PASS.
004590     MOVE 'NO ' TO WS-SWAP-MADE-SW.
004600
004610     PERFORM 2420-SORT-COMPARE
004620         VARYING WS-SORT-SUB FROM 1 BY 1
004630             UNTIL WS-SORT-SUB NOT < WS-PROD-REV-COUNT(WS-PROD-SUB).
004640
004650 2420-SORT-COMPARE.
004660     COMPUTE WS-SORT-HOLD-SUB = WS-SORT-SUB + 1.
004670
004680     IF WS-REV-RATING(WS-PROD-SUB, WS-SORT-SUB) >
004690         WS-REV-RATING(WS-PROD-SUB, WS-SORT-HOLD-SUB)
004700             PERFORM 2430-SORT-SWAP
004710             MOVE 'YES' TO WS-SWAP-MADE-SW.
004720
004730 2430-SORT-SWAP.
004740     MOVE WS-REV-RATING(WS-PROD-SUB, WS-SORT-SUB)
004750         TO WS-TBL-RATING
004760     MOVE WS-REV-COMMENTS(WS-PROD-SUB, WS-SORT-SUB)
004770         TO WS-TBL-COMMENTS
004780
004790     MOVE WS-REV-RATING(WS-PROD-SUB, WS-SORT-HOLD-SUB)
004800         TO WS-REV-RATING(WS-PROD-SUB, WS-SORT-SUB)
004810     MOVE WS-REV-COMMENTS(WS-PROD-SUB, WS-SORT-HOLD-SUB)
004820         TO WS-REV-COMMENTS(WS-PROD-SUB, WS-SORT-SUB)
004830
004840     MOVE WS-TBL-RATING
004850         TO WS-REV-RATING(WS-PROD-SUB, WS-SORT-HOLD-SUB)
004860     MOVE WS-TBL-COMMENTS
004870         TO WS-REV-COMMENTS(WS-PROD-SUB, WS-SORT-HOLD-SUB).
004880
004890*  PRINTS THE PRODUCT HEADER LINE FOLLOWED BY ONE LINE PER      *
004900*  REVIEW (OR THE NO-REVIEWS LINE) FOR THE PRODUCT CURRENTLY    *
004910*  SELECTED BY WS-PROD-SUB (CHANGE LOG 10/05/94).               *
004920 2500-PRINT-PRODUCT-RPT.
004930     MOVE WS-PROD-ID(WS-PROD-SUB)      TO O-PROD-ID
004940     MOVE WS-PROD-NAME(WS-PROD-SUB)    TO O-PROD-NAME
004950     MOVE WS-PROD-PRICE(WS-PROD-SUB)   TO O-PROD-PRICE
004960
004970     IF WS-PROD-TYPE(WS-PROD-SUB) = 'F'
004980         MOVE T-PRODTYPE-LABEL(1)      TO O-PRODTYPE-LABEL
004990     ELSE
005000         MOVE T-PRODTYPE-LABEL(2)      TO O-PRODTYPE-LABEL.
005010
005020     MOVE T-STARS(WS-PROD-RATING(WS-PROD-SUB) + 1)
005030         TO O-STARS
005040
005050     MOVE WS-PROD-BEST-BEFORE(WS-PROD-SUB)(5:2)
005060         TO O-BEST-BEFORE-MM
005070     MOVE WS-PROD-BEST-BEFORE(WS-PROD-SUB)(7:2)
005080         TO O-BEST-BEFORE-DD
005090     MOVE WS-PROD-BEST-BEFORE(WS-PROD-SUB)(1:4)
005100         TO O-BEST-BEFORE-CCYY
005110
005120     WRITE PRTLINE FROM HEADER-DETAIL-LINE
005130         AFTER ADVANCING 2 LINES
005140             AT EOP
005150                 PERFORM 9100-HEADINGS.
005160
005170     IF WS-PROD-REV-COUNT(WS-PROD-SUB) = 0
005180         WRITE PRTLINE FROM NO-REVIEW-LINE
005190             AFTER ADVANCING 1 LINE
005200                 AT EOP
005210                     PERFORM 9100-HEADINGS
005220     ELSE
005230         PERFORM 2510-PRINT-REVIEW-LINE
005240             VARYING WS-REV-SUB FROM 1 BY 1
005250                 UNTIL WS-REV-SUB >
005260                     WS-PROD-REV-COUNT(WS-PROD-SUB).
005270
005280 2510-PRINT-REVIEW-LINE.
005290     MOVE T-STARS(WS-REV-RATING(WS-PROD-SUB, WS-REV-SUB) + 1)
005300         TO O-REV-STARS
005310     MOVE WS-REV-COMMENTS(WS-PROD-SUB, WS-REV-SUB)
005320         TO O-REV-COMMENTS
005330
005340     WRITE PRTLINE FROM REVIEW-DETAIL-LINE
005350         AFTER ADVANCING 1 LINE
005360             AT EOP
005370                 PERFORM 9100-HEADINGS.
005380
005390*  PUNCHES THE UPDATED PRODUCT MASTER EXTRACT FOR PRDDISC01 -   *
005400*  ONE RECORD PER PRODUCT, CARRYING THE RATING AS RECOMPUTED    *
005410*  ABOVE (CHANGE LOG 11/03/87).                                 *
005420 2900-WRITE-PRODUCT-EXTRACT.
005430     MOVE WS-PROD-TYPE(WS-PROD-SUB)        TO PO-PROD-TYPE
005440     MOVE WS-PROD-ID(WS-PROD-SUB)          TO PO-PROD-ID
005450     MOVE WS-PROD-NAME(WS-PROD-SUB)        TO PO-PROD-NAME
005460     MOVE WS-PROD-PRICE(WS-PROD-SUB)       TO PO-PROD-PRICE
005470     MOVE WS-PROD-RATING(WS-PROD-SUB)      TO PO-PROD-RATING
005480     MOVE WS-PROD-BEST-BEFORE(WS-PROD-SUB) TO PO-PROD-BEST-BEFORE
005490
005500     WRITE PM-MASTER-OUT-REC.
005510
005520 3000-CLOSING.
005530     PERFORM 2900-WRITE-PRODUCT-EXTRACT
005540         VARYING WS-PROD-SUB FROM 1 BY 1
005550             UNTIL WS-PROD-SUB > WS-PROD-COUNT.
005560
005570     CLOSE PRODIN.
005580     CLOSE REVHIST.
005590     CLOSE REVTRAN.
005600     CLOSE PRODOUT.
005610     CLOSE RPTOUT.
005620
005630 9100-HEADINGS.
005640     ADD 1 TO C-PCTR.
005650     MOVE C-PCTR                TO O-PCTR.
005660     MOVE WS-RUN-MM              TO O-MM.
005670     MOVE WS-RUN-DD              TO O-DD.
005680     COMPUTE O-CCYY = WS-RUN-CENTURY * 100 + WS-RUN-YY.
005690
005700     WRITE PRTLINE FROM COMPANY-TITLE-LINE
005710         AFTER ADVANCING PAGE.
005720     WRITE PRTLINE FROM REPORT-TITLE-LINE
005730         AFTER ADVANCING 1 LINE.
005740     WRITE PRTLINE FROM COLUMN-HEADINGS-LINE-1
005750         AFTER ADVANCING 2 LINES.
005760     WRITE PRTLINE FROM BLANK-LINE
005770         AFTER ADVANCING 1 LINE.
005780
005790 9200-READ-PRODIN.
005800     READ PRODIN
005810         AT END
005820             MOVE 'YES' TO PROD-EOF-SW.
005830
005840 9300-READ-REVHIST.
005850     READ REVHIST
005860         AT END
005870             MOVE 'YES' TO REVH-EOF-SW.
005880
005890 9400-READ-TRAN.
005900     READ REVTRAN
005910         AT END
005920             MOVE 'YES' TO TRAN-EOF-SW.
